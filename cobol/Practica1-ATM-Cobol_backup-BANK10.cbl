000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BANK10.                                                      
000120 AUTHOR. A TORRES MONZON.                                                 
000130 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000140 DATE-WRITTEN. 30/09/1993.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL CPD.                  
000170*----------------------------------------------------------*              
000180* BANK10 - PROCESO BATCH DE PETICIONES DE MOVIMIENTO         *            
000190* LEE EL FICHERO DE PETICIONES DE MOVIMIENTO GENERADO POR    *            
000200* LAS OFICINAS Y POR LA BANCA POR CAJERO, Y LANZA EL APUNTE  *            
000210* CORRESPONDIENTE CONTRA LA CUENTA A TRAVES DE BANK4.        *            
000220*----------------------------------------------------------*              
000230* HISTORICO DE MODIFICACIONES                                *            
000240*----------------------------------------------------------*              
000250* 30/09/1993 ATM ALTA DEL PROGRAMA. SUSTITUYE AL PROCESO DE  *            
000260*                "EJECUTAR TRANSFERENCIAS PENDIENTES" POR    *            
000270*                EL NUEVO PROCESO UNICO DE MOVIMIENTOS.      *            
000280* 17/05/1995 ATM SE AÑADEN LOS TIPOS DE CHEQUE Y ADEUDO, QUE *            
000290*                LLEVAN EL SENTIDO EN LA PROPIA PETICION.    *            
000300* 02/12/1997 MRG SE CIERRA EL FICHERO DE RECHAZOS AUNQUE NO  *            
000310*                HAYA HABIDO NINGUN RECHAZO EN LA PASADA.    *            
000320* 11/01/1999 MRG REVISION DEL CAMPO DE FECHA A 4 DIGITOS DE  *            
000330*                ANO (EFECTO 2000). SIN MAS CAMBIOS.         *            
000340* 14/06/2002 SAL SE CUENTAN LAS PETICIONES LEIDAS, APLICADAS *            
000350*                Y RECHAZADAS PARA EL RESUMEN DE FIN DE      *            
000360*                PROCESO QUE PIDE INTERVENCION.              *            
000370* 25/02/2006 SAL REVISADO EL PARRAFO DE MAPEO TIPO/SENTIDO   *            
000380*                PARA QUE SIGA EXACTAMENTE LA NORMA DE        *           
000390*                CONTABILIDAD (ABONO RESTA, CARGO SUMA).      *           
000400*----------------------------------------------------------*              
000401* 15/03/2007 RFM LA CLASE CLASE-TIPO-MOV NO ES               *            
000402*                VALIDA EN COBOL (LITERALES DE MAS DE UN     *            
000403*                CARACTER); SE SUSTITUYE POR COMPARACION     *            
000404*                DIRECTA. LOS VALORES DE TIPO DE MOVIMIENTO  *            
000405*                PASAN A LOS CODIGOS INGLESES QUE YA TRAE LA *            
000406*                PETICION (DEPOSIT/WITHDRAWAL/CHECKS/DEBIT). *            
000407*----------------------------------------------------------*              
000410                                                                          
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-0 ON STATUS IS SW-MODO-PRUEBA                                   
000470            OFF STATUS IS SW-MODO-NORMAL.                                 
000500                                                                          
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530     SELECT CTAMTO ASSIGN TO CTAMTO                                       
000540     ORGANIZATION IS SEQUENTIAL                                           
000550     FILE STATUS IS FSP.                                                  
000560                                                                          
000570     SELECT CTARCH ASSIGN TO CTARCH                                       
000580     ORGANIZATION IS SEQUENTIAL                                           
000590     FILE STATUS IS FSR.                                                  
000600                                                                          
000610                                                                          
000620 DATA DIVISION.                                                           
000630 FILE SECTION.                                                            
000640 FD CTAMTO                                                                
000650     LABEL RECORDS ARE STANDARD.                                          
000660 01 MOVEMENT-REQUEST-REC.                                                 
000670     02 MVR-ACCT-NUMBER            PIC X(10).                             
000680     02 MVR-MOVEMENT-KIND           PIC X(10).                            
000690     02 MVR-AMOUNT                 PIC S9(9)V99.                          
000700     02 MVR-DESCRIPTION             PIC X(40).                            
000710     02 MVR-DIRECTION               PIC X(06).                            
000720     02 FILLER                     PIC X(05).                             
000730                                                                          
000740 FD CTARCH                                                                
000750     LABEL RECORDS ARE STANDARD.                                          
000760 01 RECHAZO-REG.                                                          
000770     02 RCH-ACCT-NUMBER             PIC X(10).                            
000780     02 RCH-MOVEMENT-KIND           PIC X(10).                            
000790     02 RCH-AMOUNT                 PIC S9(9)V99.                          
000800     02 RCH-MOTIVO                 PIC X(02).                             
000801     02 RCH-FECHA                  PIC 9(08).                             
000802     02 RCH-FECHA-R REDEFINES RCH-FECHA.                                  
000803         03 RCH-FECHA-CCYY             PIC 9(04).                         
000804         03 RCH-FECHA-MM               PIC 9(02).                         
000805         03 RCH-FECHA-DD               PIC 9(02).                         
000810     02 FILLER                     PIC X(37).                             
000820                                                                          
000830                                                                          
000840 WORKING-STORAGE SECTION.                                                 
000850 77 FSP                            PIC X(02).                             
000860 77 FSR                            PIC X(02).                             
000870                                                                          
000880 77 PETICIONES-LEIDAS           PIC 9(09) COMP.                           
000890 77 PETICIONES-APLICADAS        PIC 9(09) COMP.                           
000900 77 PETICIONES-RECHAZADAS       PIC 9(09) COMP.                           
000910                                                                          
000990                                                                          
001000 01 TXN-TIPO-SENTIDO.                                                     
001010     05 TXN-TIPO                PIC X(10).                                
001020     05 TXN-SENTIDO             PIC X(06).                                
001030 01 TXN-TIPO-SENTIDO-R REDEFINES TXN-TIPO-SENTIDO.                        
001040     05 TXN-TIPO-X               PIC X(10).                               
001050     05 FILLER                     PIC X(06).                             
001060                                                                          
001070 01 RESULTADO-APUNTE.                                                     
001080     05 RES-CODIGO              PIC X(02).                                
001090     05 RES-TXN-ID               PIC X(36).                               
001100                                                                          
001110 77 MOTIVO-RECHAZO               PIC X(02).                               
001115                                                                          
001116 01 FECHA-HOY.                                                            
001117     05 FECHA-HOY-CCYY         PIC 9(04).                                 
001118     05 FECHA-HOY-MM           PIC 9(02).                                 
001119     05 FECHA-HOY-DD           PIC 9(02).                                 
001120 01 FECHA-HOY-R REDEFINES FECHA-HOY                                       
001121                                   PIC 9(08).                             
001125                                                                          
001130 PROCEDURE DIVISION.                                                      
001140 0100-PROCESO-PRINCIPAL.                                                  
001150     MOVE 0 TO PETICIONES-LEIDAS.                                         
001160     MOVE 0 TO PETICIONES-APLICADAS.                                      
001170     MOVE 0 TO PETICIONES-RECHAZADAS.                                     
001180                                                                          
001190     OPEN INPUT CTAMTO.                                                   
001200     IF FSP NOT = "00"                                                    
001210         GO TO 0900-FIN.                                                  
001220                                                                          
001230     OPEN OUTPUT CTARCH.                                                  
001240     IF FSR NOT = "00"                                                    
001250         CLOSE CTAMTO                                                     
001260         GO TO 0900-FIN.                                                  
001266     ACCEPT FECHA-HOY-R FROM DATE YYYYMMDD.                               
001270                                                                          
001280 0200-LEER-PETICION.                                                      
001290     READ CTAMTO                                                          
001300         AT END                                                           
001310             GO TO 0800-CERRAR-FICHEROS.                                  
001320     ADD 1 TO PETICIONES-LEIDAS.                                          
001330                                                                          
001340     PERFORM 0300-DETERMINAR-TIPO-SENTIDO THRU 0300-EXIT.                 
001350                                                                          
001360     IF TXN-TIPO = SPACES                                                 
001370         ADD 1 TO PETICIONES-RECHAZADAS                                   
001380         MOVE "TK" TO MOTIVO-RECHAZO                                      
001390         PERFORM 0400-ANOTAR-RECHAZO THRU 0400-EXIT                       
001400         GO TO 0200-LEER-PETICION.                                        
001410                                                                          
001420     CALL "BANK4" USING MVR-ACCT-NUMBER TXN-TIPO                          
001430         TXN-SENTIDO MVR-AMOUNT MVR-DESCRIPTION                           
001440         RES-CODIGO RES-TXN-ID.                                           
001450                                                                          
001460     IF RES-CODIGO = "OK"                                                 
001470         ADD 1 TO PETICIONES-APLICADAS                                    
001480     ELSE                                                                 
001490         ADD 1 TO PETICIONES-RECHAZADAS                                   
001500         MOVE RES-CODIGO TO MOTIVO-RECHAZO                                
001510         PERFORM 0400-ANOTAR-RECHAZO THRU 0400-EXIT.                      
001520                                                                          
001530     GO TO 0200-LEER-PETICION.                                            
001540                                                                          
001550 0300-DETERMINAR-TIPO-SENTIDO.                                            
001560* APLICA LA NORMA DE CONTABILIDAD DE LA CUENTA: UN INGRESO                
001570* SIEMPRE ES UN CARGO (TIPO DEPOSIT, SENTIDO DEBIT) Y UNA                 
001580* RETIRADA SIEMPRE ES UN ABONO (TIPO WITHDRAWAL, SENTIDO                  
001590* CREDIT); EN CHECKS Y DEBIT EL SENTIDO LO TRAE LA PROPIA                 
001600* PETICION Y SOLO SE COMPRUEBA QUE VENGA INFORMADO.                       
001610     MOVE SPACES TO TXN-TIPO-SENTIDO.                                     
001620                                                                          
001630     IF MVR-MOVEMENT-KIND NOT = "DEPOSIT"    AND                          
001631        MVR-MOVEMENT-KIND NOT = "WITHDRAWAL" AND                          
001632        MVR-MOVEMENT-KIND NOT = "CHECKS"     AND                          
001633        MVR-MOVEMENT-KIND NOT = "DEBIT"                                   
001640         GO TO 0300-EXIT.                                                 
001650                                                                          
001660     IF MVR-MOVEMENT-KIND = "DEPOSIT"                                     
001670         MOVE "DEPOSIT" TO TXN-TIPO                                       
001680         MOVE "DEBIT" TO TXN-SENTIDO                                      
001690         GO TO 0300-EXIT.                                                 
001700                                                                          
001710     IF MVR-MOVEMENT-KIND = "WITHDRAWAL"                                  
001720         MOVE "WITHDRAWAL" TO TXN-TIPO                                    
001730         MOVE "CREDIT" TO TXN-SENTIDO                                     
001740         GO TO 0300-EXIT.                                                 
001750                                                                          
001760     IF MVR-MOVEMENT-KIND = "CHECKS"                                      
001770         IF MVR-DIRECTION = "DEBIT" OR MVR-DIRECTION = "CREDIT"           
001780             MOVE "CHECKS" TO TXN-TIPO                                    
001790             MOVE MVR-DIRECTION TO TXN-SENTIDO                            
001800         END-IF                                                           
001810         GO TO 0300-EXIT.                                                 
001820                                                                          
001830     IF MVR-MOVEMENT-KIND = "DEBIT"                                       
001840         IF MVR-DIRECTION = "DEBIT" OR MVR-DIRECTION = "CREDIT"           
001850             MOVE "DEBIT" TO TXN-TIPO                                     
001860             MOVE MVR-DIRECTION TO TXN-SENTIDO                            
001870         END-IF                                                           
001880         GO TO 0300-EXIT.                                                 
001890                                                                          
001900 0300-EXIT.                                                               
001910     EXIT.                                                                
001920                                                                          
001930 0400-ANOTAR-RECHAZO.                                                     
001940     MOVE MVR-ACCT-NUMBER TO RCH-ACCT-NUMBER.                             
001950     MOVE MVR-MOVEMENT-KIND TO RCH-MOVEMENT-KIND.                         
001960     MOVE MVR-AMOUNT TO RCH-AMOUNT.                                       
001970     MOVE MOTIVO-RECHAZO TO RCH-MOTIVO.                                   
001975     MOVE FECHA-HOY-R TO RCH-FECHA.                                       
001980     WRITE RECHAZO-REG.                                                   
002010                                                                          
002020 0400-EXIT.                                                               
002030     EXIT.                                                                
002040                                                                          
002050 0800-CERRAR-FICHEROS.                                                    
002060     CLOSE CTAMTO.                                                        
002070     CLOSE CTARCH.                                                        
002080                                                                          
002090 0900-FIN.                                                                
002100     DISPLAY "BANK10 - PETICIONES LEIDAS    : "                           
002110         PETICIONES-LEIDAS.                                               
002120     DISPLAY "BANK10 - PETICIONES APLICADAS  : "                          
002130         PETICIONES-APLICADAS.                                            
002140     DISPLAY "BANK10 - PETICIONES RECHAZADAS : "                          
002150         PETICIONES-RECHAZADAS.                                           
002160     STOP RUN.                                                            
002170                                                                          
                                                                                
