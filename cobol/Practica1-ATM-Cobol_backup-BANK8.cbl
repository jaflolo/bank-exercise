000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BANK8.                                                       
000120 AUTHOR. J PASCUAL IBANEZ.                                                
000130 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000140 DATE-WRITTEN. 19/05/1992.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL CPD.                  
000170*----------------------------------------------------------*              
000180* BANK8 - PROCESO BATCH DE CIERRE DE CUENTAS                 *            
000190* LEE EL FICHERO DE SOLICITUDES DE CIERRE REMITIDO POR LAS   *            
000200* OFICINAS Y CIERRA LA CUENTA EN EL MAESTRO SIEMPRE QUE SU   *            
000210* SALDO VIVO NO SEA NEGATIVO.                                 *           
000220*----------------------------------------------------------*              
000230* HISTORICO DE MODIFICACIONES                                *            
000240*----------------------------------------------------------*              
000250* 19/05/1992 JPI ALTA DEL PROGRAMA, A PARTIR DE LA ANTIGUA   *            
000260*                RUTINA DE CAMBIO DE CLAVE DEL CAJERO (EL    *            
000270*                PATRON DE LECTURA-VALIDACION-REWRITE SE     *            
000280*                MANTIENE IGUAL).                             *           
000290* 27/01/1996 MRG SE CALCULA EL SALDO VIVO SUMANDO LOS         *           
000300*                APUNTES EN LUGAR DE LEER UN CAMPO ARRASTRADO.*           
000310* 16/01/1999 MRG REVISION DEL CAMPO DE FECHA A 4 DIGITOS DE  *            
000320*                ANO (EFECTO 2000). SIN MAS CAMBIOS.         *            
000330* 09/07/2005 SAL NO SE CIERRA LA CUENTA SI EL SALDO VIVO ES  *            
000340*                NEGATIVO; SE DEJA PENDIENTE PARA GESTION.   *            
000350*----------------------------------------------------------*              
000360                                                                          
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM                                                   
000410     UPSI-0 ON STATUS IS SW-MODO-PRUEBA                                   
000420            OFF STATUS IS SW-MODO-NORMAL.                                 
000430                                                                          
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     SELECT CTACIE ASSIGN TO CTACIE                                       
000470     ORGANIZATION IS SEQUENTIAL                                           
000480     FILE STATUS IS FSC.                                                  
000490                                                                          
000500     SELECT CTAMAE ASSIGN TO CTAMAE                                       
000510     ORGANIZATION IS INDEXED                                              
000520     ACCESS MODE IS DYNAMIC                                               
000530     RECORD KEY IS ACCT-NUMBER                                            
000540     FILE STATUS IS FSA.                                                  
000550                                                                          
000560     SELECT CTAMOV ASSIGN TO CTAMOV                                       
000570     ORGANIZATION IS INDEXED                                              
000580     ACCESS MODE IS DYNAMIC                                               
000590     RECORD KEY IS TXN-ID                                                 
000600     ALTERNATE RECORD KEY IS TXN-ACCT-NUMBER WITH DUPLICATES              
000610     FILE STATUS IS FSM.                                                  
000620                                                                          
000630     SELECT CTARPT ASSIGN TO CTARPT                                       
000640     ORGANIZATION IS SEQUENTIAL                                           
000650     FILE STATUS IS FSI.                                                  
000660                                                                          
000670                                                                          
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700 FD CTACIE                                                                
000710     LABEL RECORDS ARE STANDARD.                                          
000720 01 CLOSE-ACCOUNT-REQUEST-REC.                                            
000730     02 CAR-ACCT-ID                 PIC 9(09).                            
000740     02 FILLER                      PIC X(71).                            
000750                                                                          
000760 FD CTAMAE                                                                
000770     LABEL RECORDS ARE STANDARD.                                          
000780 01 ACCOUNT-MASTER-REC.                                                   
000790     02 ACCT-ID                     PIC 9(09).                            
000800     02 ACCT-NUMBER                  PIC X(10).                           
000810     02 ACCT-FIRST-NAME              PIC X(30).                           
000820     02 ACCT-LAST-NAME               PIC X(30).                           
000830     02 ACCT-PIN                     PIC X(04).                           
000840     02 ACCT-HOLDER-ID               PIC X(20).                           
000850     02 ACCT-STATUS                  PIC X(06).                           
000860         88 ACCT-IS-ACTIVE               VALUE "ACTIVE".                  
000870         88 ACCT-IS-CLOSED               VALUE "CLOSED".                  
000880     02 FILLER                       PIC X(11).                           
000890                                                                          
000900 FD CTAMOV                                                                
000910     LABEL RECORDS ARE STANDARD.                                          
000920 01 ACCOUNT-TXN-REC.                                                      
000930     02 TXN-ID                       PIC X(36).                           
000940     02 TXN-DATE                     PIC 9(08).                           
000950     02 TXN-DATE-R REDEFINES TXN-DATE.                                    
000960         03 TXN-DATE-CCYY                PIC 9(04).                       
000970         03 TXN-DATE-MM                  PIC 9(02).                       
000980         03 TXN-DATE-DD                  PIC 9(02).                       
000990     02 TXN-TIME                     PIC 9(06).                           
001000     02 TXN-TIME-R REDEFINES TXN-TIME.                                    
001010         03 TXN-TIME-HH                  PIC 9(02).                       
001020         03 TXN-TIME-MM                  PIC 9(02).                       
001030         03 TXN-TIME-SS                  PIC 9(02).                       
001040     02 TXN-TYPE                     PIC X(10).                           
001050     02 TXN-AMOUNT                   PIC S9(9)V99.                        
001060     02 TXN-DESCRIPTION               PIC X(40).                          
001070     02 TXN-ACCT-NUMBER               PIC X(10).                          
001080     02 FILLER                       PIC X(04).                           
001090                                                                          
001100 FD CTARPT                                                                
001110     LABEL RECORDS ARE STANDARD.                                          
001120 01 LINEA-INFORME                    PIC X(80).                           
001130                                                                          
001140                                                                          
001150 WORKING-STORAGE SECTION.                                                 
001160 77 FSC                              PIC X(02).                           
001170 77 FSA                              PIC X(02).                           
001180 77 FSM                              PIC X(02).                           
001190 77 FSI                              PIC X(02).                           
001200                                                                          
001210 77 SOLICITUDES-LEIDAS            PIC 9(09) COMP.                         
001220 77 CUENTAS-CERRADAS              PIC 9(09) COMP.                         
001230 77 SOLICITUDES-RECHAZADAS        PIC 9(09) COMP.                         
001240                                                                          
001250 77 SALDO-ACTUAL                  PIC S9(9)V99.                           
001260                                                                          
001270 01 FECHA-HOY.                                                            
001280     05 FECHA-HOY-CCYY             PIC 9(04).                             
001290     05 FECHA-HOY-MM               PIC 9(02).                             
001300     05 FECHA-HOY-DD               PIC 9(02).                             
001310 01 FECHA-HOY-R REDEFINES FECHA-HOY                                       
001320                                      PIC 9(08).                          
001330                                                                          
001340 77 MOTIVO-RECHAZO                PIC X(40).                              
001350                                                                          
001360                                                                          
001370 PROCEDURE DIVISION.                                                      
001380 0100-PROCESO-PRINCIPAL.                                                  
001390     MOVE 0 TO SOLICITUDES-LEIDAS.                                        
001400     MOVE 0 TO CUENTAS-CERRADAS.                                          
001410     MOVE 0 TO SOLICITUDES-RECHAZADAS.                                    
001420                                                                          
001430     OPEN INPUT CTACIE.                                                   
001440     IF FSC NOT = "00"                                                    
001450         GO TO 0900-FIN.                                                  
001460                                                                          
001470     OPEN I-O CTAMAE.                                                     
001480     IF FSA NOT = "00"                                                    
001490         CLOSE CTACIE                                                     
001500         GO TO 0900-FIN.                                                  
001510                                                                          
001520     OPEN OUTPUT CTARPT.                                                  
001530     IF FSI NOT = "00"                                                    
001540         CLOSE CTACIE                                                     
001550         CLOSE CTAMAE                                                     
001560         GO TO 0900-FIN.                                                  
001570                                                                          
001580     ACCEPT FECHA-HOY-R FROM DATE YYYYMMDD.                               
001590                                                                          
001600 0200-LEER-SOLICITUD.                                                     
001610     READ CTACIE                                                          
001620         AT END                                                           
001630             GO TO 0800-CERRAR-FICHEROS.                                  
001640     ADD 1 TO SOLICITUDES-LEIDAS.                                         
001650                                                                          
001660     PERFORM 0300-LOCALIZAR-CUENTA THRU 0300-EXIT.                        
001670     IF NOT ACCT-IS-ACTIVE                                                
001680         ADD 1 TO SOLICITUDES-RECHAZADAS                                  
001690         MOVE "CUENTA NO ENCONTRADA O YA CERRADA"                         
001700             TO MOTIVO-RECHAZO                                            
001710         PERFORM 0600-ESCRIBIR-RECHAZO THRU 0600-EXIT                     
001720         GO TO 0200-LEER-SOLICITUD.                                       
001730                                                                          
001740     PERFORM 0400-CALCULAR-SALDO THRU 0400-EXIT.                          
001750                                                                          
001760     IF SALDO-ACTUAL < 0                                                  
001770         ADD 1 TO SOLICITUDES-RECHAZADAS                                  
001780         MOVE "SALDO NEGATIVO, NO SE PUEDE CERRAR"                        
001790             TO MOTIVO-RECHAZO                                            
001800         PERFORM 0600-ESCRIBIR-RECHAZO THRU 0600-EXIT                     
001810         GO TO 0200-LEER-SOLICITUD.                                       
001820                                                                          
001830     PERFORM 0500-CERRAR-CUENTA THRU 0500-EXIT.                           
001840     ADD 1 TO CUENTAS-CERRADAS.                                           
001850     GO TO 0200-LEER-SOLICITUD.                                           
001860                                                                          
001870 0300-LOCALIZAR-CUENTA.                                                   
001880     MOVE SPACES TO ACCOUNT-MASTER-REC.                                   
001890     MOVE LOW-VALUES TO ACCT-NUMBER.                                      
001900     START CTAMAE KEY IS NOT LESS THAN ACCT-NUMBER                        
001910         INVALID KEY                                                      
001920             GO TO 0300-EXIT.                                             
001930                                                                          
001940 0310-LEER-HASTA-ENCONTRAR.                                               
001950     READ CTAMAE NEXT RECORD                                              
001960         AT END                                                           
001970             MOVE SPACES TO ACCT-STATUS                                   
001980             GO TO 0300-EXIT.                                             
001990     IF ACCT-ID = CAR-ACCT-ID                                             
002000         GO TO 0300-EXIT.                                                 
002010     GO TO 0310-LEER-HASTA-ENCONTRAR.                                     
002020                                                                          
002030 0300-EXIT.                                                               
002040     EXIT.                                                                
002050                                                                          
002060 0400-CALCULAR-SALDO.                                                     
002070* RECALCULA EL SALDO VIVO SUMANDO TODOS LOS APUNTES DE LA                 
002080* CUENTA, IGUAL QUE HACE BANK4 AL APLICAR UN MOVIMIENTO.                  
002090     MOVE 0 TO SALDO-ACTUAL.                                              
002100                                                                          
002110     OPEN INPUT CTAMOV.                                                   
002120     IF FSM NOT = "00"                                                    
002130         GO TO 0400-EXIT.                                                 
002140                                                                          
002150     MOVE ACCT-NUMBER TO TXN-ACCT-NUMBER.                                 
002160     START CTAMOV KEY IS NOT LESS THAN TXN-ACCT-NUMBER                    
002170         INVALID KEY                                                      
002180             CLOSE CTAMOV                                                 
002190             GO TO 0400-EXIT.                                             
002200                                                                          
002210 0410-LEER-APUNTE.                                                        
002220     READ CTAMOV NEXT RECORD                                              
002230         AT END                                                           
002240             GO TO 0400-CERRAR.                                           
002250     IF TXN-ACCT-NUMBER NOT = ACCT-NUMBER                                 
002260         GO TO 0400-CERRAR.                                               
002270     ADD TXN-AMOUNT TO SALDO-ACTUAL.                                      
002280     GO TO 0410-LEER-APUNTE.                                              
002290                                                                          
002300 0400-CERRAR.                                                             
002310     CLOSE CTAMOV.                                                        
002320                                                                          
002330 0400-EXIT.                                                               
002340     EXIT.                                                                
002350                                                                          
002360 0500-CERRAR-CUENTA.                                                      
002370     MOVE "CLOSED" TO ACCT-STATUS.                                        
002380     REWRITE ACCOUNT-MASTER-REC                                           
002390         INVALID KEY                                                      
002400             CONTINUE.                                                    
002410                                                                          
002420     MOVE SPACES TO LINEA-INFORME.                                        
002430     STRING "CIERRE " FECHA-HOY-R " " ACCT-NUMBER " "                     
002440         ACCT-FIRST-NAME                                                  
002450         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002460     WRITE LINEA-INFORME.                                                 
002470                                                                          
002480 0500-EXIT.                                                               
002490     EXIT.                                                                
002500                                                                          
002510 0600-ESCRIBIR-RECHAZO.                                                   
002520     MOVE SPACES TO LINEA-INFORME.                                        
002530     STRING "RECHAZO CIERRE " CAR-ACCT-ID " " MOTIVO-RECHAZO              
002540         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002550     WRITE LINEA-INFORME.                                                 
002560                                                                          
002570 0600-EXIT.                                                               
002580     EXIT.                                                                
002590                                                                          
002600 0800-CERRAR-FICHEROS.                                                    
002610     CLOSE CTACIE.                                                        
002620     CLOSE CTAMAE.                                                        
002630     CLOSE CTARPT.                                                        
002640                                                                          
002650 0900-FIN.                                                                
002660     DISPLAY "BANK8 - SOLICITUDES LEIDAS    : "                           
002670         SOLICITUDES-LEIDAS.                                              
002680     DISPLAY "BANK8 - CUENTAS CERRADAS       : "                          
002690         CUENTAS-CERRADAS.                                                
002700     DISPLAY "BANK8 - SOLICITUDES RECHAZADAS : "                          
002710         SOLICITUDES-RECHAZADAS.                                          
002720     STOP RUN.                                                            
002730                                                                          
                                                                                
