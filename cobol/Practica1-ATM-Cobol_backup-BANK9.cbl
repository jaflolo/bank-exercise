000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BANK9.                                                       
000120 AUTHOR. A TORRES MONZON.                                                 
000130 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000140 DATE-WRITTEN. 03/07/1990.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL CPD.                  
000170*----------------------------------------------------------*              
000180* BANK9 - EXTRACTO DE CUENTA                                  *           
000190* RECORRE EL MAESTRO DE CUENTAS Y EMITE, POR CADA UNA, UN     *           
000200* EXTRACTO CON LA CABECERA DE LA CUENTA Y LOS CINCO           *           
000210* APUNTES MAS RECIENTES. SUSTITUYE AL ANTIGUO LISTADO DE      *           
000220* MOVIMIENTOS/TRANSFERENCIAS EN PANTALLA DEL CAJERO.          *           
000230*----------------------------------------------------------*              
000240* HISTORICO DE MODIFICACIONES                                *            
000250*----------------------------------------------------------*              
000260* 03/07/1990 ATM ALTA DEL PROGRAMA, A PARTIR DEL ANTIGUO      *           
000270*                LISTADO DE MOVIMIENTOS EN PANTALLA DEL       *           
000280*                CAJERO (SE CONSERVA LA TABLA DE LOS CINCO    *           
000290*                ULTIMOS APUNTES, AHORA PARA PAPEL).          *           
000300* 30/11/1993 ATM EL LISTADO PASA DE PANTALLA A IMPRESORA,     *           
000310*                UN EXTRACTO POR CUENTA, SIN PAGINACION.      *           
000320* 12/01/1999 MRG REVISION DEL CAMPO DE FECHA A 4 DIGITOS DE   *           
000330*                ANO (EFECTO 2000). SIN MAS CAMBIOS.          *           
000340* 21/04/2002 SAL SE AÑADE LA TABLA DE MESES PARA FORMATEAR    *           
000350*                LA FECHA DEL APUNTE EN FORMATO DD-MON-CCYY,  *           
000360*                A PETICION DE INTERVENCION.                 *            
000370* 08/10/2006 SAL NO SE EMITE TOTAL GENERAL: CADA CUENTA ES    *           
000380*                SU PROPIO GRUPO DE RUPTURA EN EL LISTADO.    *           
000390*----------------------------------------------------------*              
000391* 15/03/2007 RFM EL LISTADO SIGUE IMPRIMIENDO                *            
000392*                LOS APUNTES EN EL ORDEN QUE LOS DEVUELVE    *            
000393*                BANK2; AHORA BANK2 LOS DEVUELVE YA          *            
000394*                ORDENADOS POR NUMERO DE APUNTE DESCENDENTE. *            
000395*----------------------------------------------------------*              
000400                                                                          
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM                                                   
000450     UPSI-0 ON STATUS IS SW-MODO-PRUEBA                                   
000460            OFF STATUS IS SW-MODO-NORMAL.                                 
000470                                                                          
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500     SELECT CTAMAE ASSIGN TO CTAMAE                                       
000510     ORGANIZATION IS INDEXED                                              
000520     ACCESS MODE IS DYNAMIC                                               
000530     RECORD KEY IS ACCT-NUMBER                                            
000540     FILE STATUS IS FSA.                                                  
000550                                                                          
000560     SELECT CTARPT ASSIGN TO CTARPT                                       
000570     ORGANIZATION IS SEQUENTIAL                                           
000580     FILE STATUS IS FSI.                                                  
000590                                                                          
000600                                                                          
000610 DATA DIVISION.                                                           
000620 FILE SECTION.                                                            
000630 FD CTAMAE                                                                
000640     LABEL RECORDS ARE STANDARD.                                          
000650 01 ACCOUNT-MASTER-REC.                                                   
000660     02 ACCT-ID                     PIC 9(09).                            
000670     02 ACCT-NUMBER                  PIC X(10).                           
000680     02 ACCT-FIRST-NAME              PIC X(30).                           
000690     02 ACCT-LAST-NAME               PIC X(30).                           
000700     02 ACCT-PIN                     PIC X(04).                           
000710     02 ACCT-HOLDER-ID               PIC X(20).                           
000720     02 ACCT-STATUS                  PIC X(06).                           
000730         88 ACCT-IS-ACTIVE               VALUE "ACTIVE".                  
000740         88 ACCT-IS-CLOSED               VALUE "CLOSED".                  
000750     02 FILLER                       PIC X(11).                           
000760                                                                          
000770 FD CTARPT                                                                
000780     LABEL RECORDS ARE STANDARD.                                          
000790 01 LINEA-INFORME                    PIC X(132).                          
000800                                                                          
000810                                                                          
000820 WORKING-STORAGE SECTION.                                                 
000830 77 FSA                              PIC X(02).                           
000840 77 FSI                              PIC X(02).                           
000850                                                                          
000860 77 CUENTAS-LISTADAS              PIC 9(09) COMP.                         
000870 77 IDX-APUNTE-IMP                   PIC 9(02) COMP.                      
000880                                                                          
000890*----------------------------------------------------------*              
000900* TABLA DE ABREVIATURAS DE MES PARA EL FORMATO DD-MON-CCYY  *             
000910*----------------------------------------------------------*              
000920 01 TABLA-MESES-VALORES.                                                  
000930     05 FILLER                       PIC X(03) VALUE "ENE".               
000940     05 FILLER                       PIC X(03) VALUE "FEB".               
000950     05 FILLER                       PIC X(03) VALUE "MAR".               
000960     05 FILLER                       PIC X(03) VALUE "ABR".               
000970     05 FILLER                       PIC X(03) VALUE "MAY".               
000980     05 FILLER                       PIC X(03) VALUE "JUN".               
000990     05 FILLER                       PIC X(03) VALUE "JUL".               
001000     05 FILLER                       PIC X(03) VALUE "AGO".               
001010     05 FILLER                       PIC X(03) VALUE "SEP".               
001020     05 FILLER                       PIC X(03) VALUE "OCT".               
001030     05 FILLER                       PIC X(03) VALUE "NOV".               
001040     05 FILLER                       PIC X(03) VALUE "DIC".               
001050 01 TABLA-MESES REDEFINES TABLA-MESES-VALORES.                            
001060     05 TAB-NOMBRE-MES OCCURS 12 TIMES                                    
001070                        INDEXED BY IDX-MES    PIC X(03).                  
001080                                                                          
001090 01 CABECERA-1.                                                           
001100     05 FILLER                       PIC X(32)                            
001110         VALUE "UNIZARBANK - EXTRACTO DE CUENTA".                         
001120     05 FILLER                       PIC X(48) VALUE SPACES.              
001130 01 CABECERA-1-R REDEFINES CABECERA-1.                                    
001140     05 CAB1-TITULO                PIC X(32).                             
001150     05 CAB1-RESTO                 PIC X(48).                             
001160                                                                          
001170 01 LINEA-FECHA-HORA.                                                     
001180     05 LFH-DIA                   PIC 9(02).                              
001190     05 FILLER                       PIC X(01) VALUE "-".                 
001200     05 LFH-MES                   PIC X(03).                              
001210     05 FILLER                       PIC X(01) VALUE "-".                 
001220     05 LFH-ANO                   PIC 9(04).                              
001230     05 FILLER                       PIC X(01) VALUE SPACES.              
001240     05 LFH-HH                    PIC 9(02).                              
001250     05 FILLER                       PIC X(01) VALUE ":".                 
001260     05 LFH-MM                    PIC 9(02).                              
001270     05 FILLER                       PIC X(01) VALUE ":".                 
001280     05 LFH-SS                    PIC 9(02).                              
001290                                                                          
001300 01 SALDO-DISPLAY                 PIC -9(9).99.                           
001310                                                                          
001320 01 MONTO-DISPLAY                 PIC -9(9).99.                           
001330                                                                          
001340 LINKAGE SECTION.                                                         
001350 01 ACCT-NUMBER-DUMMY             PIC X(10).                              
001360 01 PIN-DUMMY                     PIC X(04).                              
001370 01 FOUND-DUMMY                   PIC X(02).                              
001380 01 SALDO-DUMMY                   PIC S9(9)V99.                           
001390 01 NUM-APUNTES-DUMMY             PIC 9(02) COMP.                         
001400 01 TABLA-APUNTES-DUMMY.                                                  
001410     05 FILA-APUNTE OCCURS 5 TIMES                                        
001420                        INDEXED BY IDX-APUNTE.                            
001430         10 TXN-ID                    PIC X(36).                          
001440         10 TXN-DATE                   PIC 9(08).                         
001450         10 TXN-DATE-R REDEFINES TXN-DATE.                                
001460             15 TXN-DATE-CCYY              PIC 9(04).                     
001470             15 TXN-DATE-MM                PIC 9(02).                     
001480             15 TXN-DATE-DD                PIC 9(02).                     
001490         10 TXN-TIME                   PIC 9(06).                         
001500         10 TXN-TIME-R REDEFINES TXN-TIME.                                
001510             15 TXN-TIME-HH                PIC 9(02).                     
001520             15 TXN-TIME-MM                PIC 9(02).                     
001530             15 TXN-TIME-SS                PIC 9(02).                     
001540         10 TXN-TYPE                   PIC X(10).                         
001550         10 TXN-AMOUNT                 PIC S9(9)V99.                      
001560         10 TXN-DESCRIPTION            PIC X(40).                         
001570                                                                          
001580 PROCEDURE DIVISION.                                                      
001590 0100-PROCESO-PRINCIPAL.                                                  
001600     MOVE 0 TO CUENTAS-LISTADAS.                                          
001610                                                                          
001620     OPEN INPUT CTAMAE.                                                   
001630     IF FSA NOT = "00"                                                    
001640         GO TO 0900-FIN.                                                  
001650                                                                          
001660     OPEN OUTPUT CTARPT.                                                  
001670     IF FSI NOT = "00"                                                    
001680         CLOSE CTAMAE                                                     
001690         GO TO 0900-FIN.                                                  
001700                                                                          
001710 0200-LEER-CUENTA.                                                        
001720     READ CTAMAE NEXT RECORD                                              
001730         AT END                                                           
001740             GO TO 0800-CERRAR-FICHEROS.                                  
001750                                                                          
001760     PERFORM 0300-OBTENER-SALDO-Y-APUNTES THRU 0300-EXIT.                 
001770     PERFORM 0400-IMPRIMIR-CABECERA-CUENTA THRU 0400-EXIT.                
001780     PERFORM 0500-IMPRIMIR-APUNTES THRU 0500-EXIT.                        
001790                                                                          
001800     ADD 1 TO CUENTAS-LISTADAS.                                           
001810     GO TO 0200-LEER-CUENTA.                                              
001820                                                                          
001830 0300-OBTENER-SALDO-Y-APUNTES.                                            
001840     MOVE ACCT-NUMBER TO ACCT-NUMBER-DUMMY.                               
001850     MOVE SPACES TO PIN-DUMMY.                                            
001860                                                                          
001870     CALL "BANK2" USING ACCT-NUMBER-DUMMY PIN-DUMMY                       
001880         FOUND-DUMMY SALDO-DUMMY NUM-APUNTES-DUMMY                        
001890         TABLA-APUNTES-DUMMY.                                             
001900                                                                          
001910 0300-EXIT.                                                               
001920     EXIT.                                                                
001930                                                                          
001940 0400-IMPRIMIR-CABECERA-CUENTA.                                           
001950     MOVE SPACES TO LINEA-INFORME.                                        
001960     STRING CAB1-TITULO DELIMITED BY SIZE                                 
001970         INTO LINEA-INFORME.                                              
001980     WRITE LINEA-INFORME AFTER ADVANCING PAGE.                            
001990                                                                          
002000     MOVE SPACES TO LINEA-INFORME.                                        
002010     STRING "NUMERO DE CUENTA . : " ACCT-NUMBER                           
002020         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002030     WRITE LINEA-INFORME.                                                 
002040                                                                          
002050     MOVE SPACES TO LINEA-INFORME.                                        
002060     STRING "TITULAR .......... : " ACCT-FIRST-NAME                       
002070         " " ACCT-LAST-NAME                                               
002080         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002090     WRITE LINEA-INFORME.                                                 
002100                                                                          
002110     MOVE SPACES TO LINEA-INFORME.                                        
002120     STRING "PIN .............. : " ACCT-PIN                              
002130         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002140     WRITE LINEA-INFORME.                                                 
002150                                                                          
002160     MOVE SPACES TO LINEA-INFORME.                                        
002170     STRING "DOCUMENTO TITULAR  : " ACCT-HOLDER-ID                        
002180         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002190     WRITE LINEA-INFORME.                                                 
002200                                                                          
002210     MOVE SALDO-DUMMY TO SALDO-DISPLAY.                                   
002220     MOVE SPACES TO LINEA-INFORME.                                        
002230     STRING "SALDO ACTUAL ..... : " SALDO-DISPLAY " EUR"                  
002240         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002250     WRITE LINEA-INFORME.                                                 
002260                                                                          
002270     MOVE SPACES TO LINEA-INFORME.                                        
002280     WRITE LINEA-INFORME.                                                 
002290                                                                          
002300     MOVE SPACES TO LINEA-INFORME.                                        
002310     STRING "FECHA           TIPO        IMPORTE     "                    
002320         "DESCRIPCION"                                                    
002330         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002340     WRITE LINEA-INFORME.                                                 
002350                                                                          
002360 0400-EXIT.                                                               
002370     EXIT.                                                                
002380                                                                          
002390 0500-IMPRIMIR-APUNTES.                                                   
002400     IF NUM-APUNTES-DUMMY = 0                                             
002410         MOVE SPACES TO LINEA-INFORME                                     
002420         STRING "  (LA CUENTA NO TIENE APUNTES)"                          
002430             DELIMITED BY SIZE INTO LINEA-INFORME                         
002440         WRITE LINEA-INFORME                                              
002450         GO TO 0500-EXIT.                                                 
002460                                                                          
002470     SET IDX-MES TO 1.                                                    
002480     MOVE 1 TO IDX-APUNTE-IMP.                                            
002490                                                                          
002500 0510-IMPRIMIR-UNO.                                                       
002510     IF IDX-APUNTE-IMP > NUM-APUNTES-DUMMY                                
002520         GO TO 0500-EXIT.                                                 
002530                                                                          
002540     SET IDX-APUNTE TO IDX-APUNTE-IMP.                                    
002550     PERFORM 0520-FORMATEAR-FECHA-APUNTE THRU 0520-EXIT.                  
002560                                                                          
002570     MOVE TXN-AMOUNT (IDX-APUNTE) TO MONTO-DISPLAY.                       
002580                                                                          
002590     MOVE SPACES TO LINEA-INFORME.                                        
002600     STRING LINEA-FECHA-HORA " "                                          
002610         TXN-TYPE (IDX-APUNTE) " "                                        
002620         MONTO-DISPLAY " "                                                
002630         TXN-DESCRIPTION (IDX-APUNTE)                                     
002640         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002650     WRITE LINEA-INFORME.                                                 
002660                                                                          
002670     ADD 1 TO IDX-APUNTE-IMP.                                             
002680     GO TO 0510-IMPRIMIR-UNO.                                             
002690                                                                          
002700 0500-EXIT.                                                               
002710     EXIT.                                                                
002720                                                                          
002730 0520-FORMATEAR-FECHA-APUNTE.                                             
002740* CONVIERTE LA FECHA Y HORA NUMERICAS DEL APUNTE AL FORMATO               
002750* DD-MON-CCYY HH:MM:SS DEL EXTRACTO, USANDO LA TABLA DE                   
002760* ABREVIATURAS DE MES.                                                    
002770     MOVE TXN-DATE-DD (IDX-APUNTE) TO LFH-DIA.                            
002780     SET IDX-MES TO TXN-DATE-MM (IDX-APUNTE).                             
002790     MOVE TAB-NOMBRE-MES (IDX-MES) TO LFH-MES.                            
002800     MOVE TXN-DATE-CCYY (IDX-APUNTE) TO LFH-ANO.                          
002810     MOVE TXN-TIME-HH (IDX-APUNTE) TO LFH-HH.                             
002820     MOVE TXN-TIME-MM (IDX-APUNTE) TO LFH-MM.                             
002830     MOVE TXN-TIME-SS (IDX-APUNTE) TO LFH-SS.                             
002840                                                                          
002850 0520-EXIT.                                                               
002860     EXIT.                                                                
002870                                                                          
002880 0800-CERRAR-FICHEROS.                                                    
002890     CLOSE CTAMAE.                                                        
002900     CLOSE CTARPT.                                                        
002910                                                                          
002920 0900-FIN.                                                                
002930     DISPLAY "BANK9 - CUENTAS LISTADAS : " CUENTAS-LISTADAS.              
002940     STOP RUN.                                                            
002950                                                                          
                                                                                
