000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BANK4.                                                       
000120 AUTHOR. J PASCUAL IBANEZ.                                                
000130 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000140 DATE-WRITTEN. 12/04/1991.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL CPD.                  
000170*----------------------------------------------------------*              
000180* BANK4 - MOTOR DE APUNTES DE CUENTA                        *             
000190* RECIBE UNA PETICION DE APUNTE (ABONO O CARGO) PROCEDENTE  *             
000200* DE BANK10 Y GENERA EL MOVIMIENTO CONTRA EL FICHERO DE     *             
000210* CUENTAS, RECALCULANDO EL SALDO VIVO DE LA CUENTA.         *             
000220*----------------------------------------------------------*              
000230* HISTORICO DE MODIFICACIONES                                *            
000240*----------------------------------------------------------*              
000250* 12/04/1991 JPI ALTA DEL PROGRAMA. SUSTITUYE A LA RUTINA DE *            
000260*                RETIRADA DE EFECTIVO DE VENTANILLA.         *            
000270* 03/11/1992 JPI SE FUNDE CON EL ANTIGUO BANK5 (INGRESOS).   *            
000280*                UN UNICO PARRAFO APLICA CARGOS Y ABONOS     *            
000290*                SEGUN EL SENTIDO RECIBIDO DEL LLAMADOR.     *            
000300* 22/07/1994 MRG SE INCORPORA LA VALIDACION DE SENTIDO QUE   *            
000310*                TENIA EL ANTIGUO BANK6 DE TRANSFERENCIAS.   *            
000320* 09/02/1996 MRG EL IMPORTE SE RECIBE YA CON SIGNO DESDE EL  *            
000330*                LLAMADOR, SE QUITA EL CALCULO DE CENTIMOS.  *            
000340* 14/01/1999 MRG REVISION DEL CAMPO DE FECHA A 4 DIGITOS DE  *            
000350*                ANO (EFECTO 2000). SIN MAS CAMBIOS.         *            
000360* 30/05/2001 SAL EL SALDO DEJA DE ARRASTRARSE EN EL APUNTE;  *            
000370*                AHORA SE RECALCULA SUMANDO TODOS LOS        *            
000380*                APUNTES DE LA CUENTA EN CADA LLAMADA.       *            
000390* 11/09/2003 SAL CONTROL DE DESCUBIERTO: SE RECHAZA EL       *            
000400*                APUNTE SI EL SALDO RESULTANTE ES NEGATIVO.  *            
000410* 18/03/2005 SAL EL NUMERO DE APUNTE SE GENERA BUSCANDO EL   *            
000420*                MAYOR EXISTENTE EN LA CUENTA, COMO YA SE    *            
000430*                HACIA EN EL ANTIGUO BANK9 PARA TRANSFEREN.  *            
000440*----------------------------------------------------------*              
000441* 15/03/2007 RFM EL SIGNO DEL IMPORTE VUELVE                 *            
000442*                A ESTE PROGRAMA (PARRAFO APLICAR-SIGNO):    *            
000443*                EL LLAMADOR NO LO APLICABA EN CHEQUE Y      *            
000444*                ADEUDO Y LOS ABONOS ENGORDABAN EL SALDO     *            
000445*                EN VEZ DE DISMINUIRLO. SE CORRIGE ADEMAS    *            
000446*                LA VALIDACION DE SENTIDO, QUE RECHAZABA     *            
000447*                TODOS LOS APUNTES POR MAL USO DE CLASS.     *            
000448*----------------------------------------------------------*              
000450                                                                          
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     UPSI-0 ON STATUS IS SW-MODO-PRUEBA                                   
000510            OFF STATUS IS SW-MODO-NORMAL.                                 
000530                                                                          
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560     SELECT CTAMAE ASSIGN TO CTAMAE                                       
000570     ORGANIZATION IS INDEXED                                              
000580     ACCESS MODE IS DYNAMIC                                               
000590     RECORD KEY IS ACCT-NUMBER                                            
000600     FILE STATUS IS FSA.                                                  
000610                                                                          
000620     SELECT CTAMOV ASSIGN TO CTAMOV                                       
000630     ORGANIZATION IS INDEXED                                              
000640     ACCESS MODE IS DYNAMIC                                               
000650     RECORD KEY IS TXN-ID                                                 
000660     ALTERNATE RECORD KEY IS TXN-ACCT-NUMBER WITH DUPLICATES              
000670     FILE STATUS IS FSM.                                                  
000680                                                                          
000690                                                                          
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD CTAMAE                                                                
000730     LABEL RECORDS ARE STANDARD.                                          
000740 01 ACCOUNT-MASTER-REC.                                                   
000750     02 ACCT-ID                  PIC 9(09).                               
000760     02 ACCT-NUMBER               PIC X(10).                              
000770     02 ACCT-FIRST-NAME           PIC X(30).                              
000780     02 ACCT-LAST-NAME            PIC X(30).                              
000790     02 ACCT-PIN                  PIC X(04).                              
000800     02 ACCT-HOLDER-ID            PIC X(20).                              
000810     02 ACCT-STATUS               PIC X(06).                              
000820         88 ACCT-IS-ACTIVE            VALUE "ACTIVE".                     
000830         88 ACCT-IS-CLOSED            VALUE "CLOSED".                     
000840     02 FILLER                    PIC X(11).                              
000850                                                                          
000860 FD CTAMOV                                                                
000870     LABEL RECORDS ARE STANDARD.                                          
000880 01 ACCOUNT-TXN-REC.                                                      
000890     02 TXN-ID                    PIC X(36).                              
000900     02 TXN-DATE                  PIC 9(08).                              
000910     02 TXN-DATE-R REDEFINES TXN-DATE.                                    
000920         03 TXN-DATE-CCYY             PIC 9(04).                          
000930         03 TXN-DATE-MM               PIC 9(02).                          
000940         03 TXN-DATE-DD                PIC 9(02).                         
000950     02 TXN-TIME                  PIC 9(06).                              
000960     02 TXN-TIME-R REDEFINES TXN-TIME.                                    
000970         03 TXN-TIME-HH                PIC 9(02).                         
000980         03 TXN-TIME-MM                PIC 9(02).                         
000990         03 TXN-TIME-SS                PIC 9(02).                         
001000     02 TXN-TYPE                  PIC X(10).                              
001010     02 TXN-AMOUNT                PIC S9(9)V99.                           
001020     02 TXN-DESCRIPTION           PIC X(40).                              
001030     02 TXN-ACCT-NUMBER           PIC X(10).                              
001040     02 FILLER                    PIC X(04).                              
001050                                                                          
001060                                                                          
001070 WORKING-STORAGE SECTION.                                                 
001080 77 FSA                           PIC X(02).                              
001090 77 FSM                           PIC X(02).                              
001100                                                                          
001110 77 SALDO-ACTUAL               PIC S9(9)V99.                              
001120 77 SALDO-RESULTANTE           PIC S9(9)V99.                              
001125 77 IMPORTE-CON-SIGNO        PIC S9(9)V99.                                
001130 77 MAX-APUNTE                 PIC 9(18) COMP.                            
001140 77 APUNTE-NUM                 PIC 9(18) COMP.                            
001150 77 APUNTE-NUM-EDICION         PIC 9(18).                                 
001160 77 LECTURAS                   PIC 9(09) COMP.                            
001170                                                                          
001180 01 FECHA-HOY.                                                            
001190     05 FECHA-HOY-CCYY         PIC 9(04).                                 
001200     05 FECHA-HOY-MM           PIC 9(02).                                 
001210     05 FECHA-HOY-DD           PIC 9(02).                                 
001220 01 FECHA-HOY-R REDEFINES FECHA-HOY                                       
001230                                   PIC 9(08).                             
001240                                                                          
001250 01 HORA-AHORA.                                                           
001260     05 HORA-AHORA-HH          PIC 9(02).                                 
001270     05 HORA-AHORA-MM          PIC 9(02).                                 
001280     05 HORA-AHORA-SS          PIC 9(02).                                 
001290     05 FILLER                    PIC 9(02).                              
001300 01 HORA-AHORA-R REDEFINES HORA-AHORA                                     
001310                                   PIC 9(08).                             
001320                                                                          
001330 01 APUNTE-NUM-ALFA             PIC X(36).                                
001340                                                                          
001350 LINKAGE SECTION.                                                         
001360 01 ACCT-NUMBER-PET                PIC X(10).                             
001370 01 TXN-TYPE-PET                   PIC X(10).                             
001380 01 DIRECTION                  PIC X(06).                                 
001390 01 AMOUNT                     PIC S9(9)V99.                              
001400 01 DESCRIPTION                PIC X(40).                                 
001410 01 RETURN-CODE                PIC X(02).                                 
001420     88 RC-OK                      VALUE "OK".                            
001430     88 RC-CUENTA-INEXISTENTE      VALUE "NF".                            
001440     88 RC-SENTIDO-INVALIDO        VALUE "BD".                            
001450     88 RC-SALDO-INSUFICIENTE      VALUE "OD".                            
001460 01 NEW-TXN-ID                 PIC X(36).                                 
001470                                                                          
001480 PROCEDURE DIVISION USING ACCT-NUMBER-PET TXN-TYPE-PET                    
001490     DIRECTION AMOUNT DESCRIPTION RETURN-CODE                             
001500     NEW-TXN-ID.                                                          
001510                                                                          
001520 0100-APLICAR-MOVIMIENTO.                                                 
001530* PARRAFO UNICO QUE APLICA LOS CUATRO TIPOS DE OPERACION                  
001540* (INGRESO, RETIRADA, CHEQUE Y ADEUDO); LO UNICO QUE CAMBIA               
001550* ENTRE ELLAS ES EL TIPO Y EL SENTIDO RECIBIDOS POR LINKAGE.              
001560     MOVE "OK" TO RETURN-CODE.                                            
001570                                                                          
001580     OPEN I-O CTAMAE.                                                     
001590     IF FSA NOT = "00"                                                    
001600         MOVE "NF" TO RETURN-CODE                                         
001610         GO TO 0900-FIN.                                                  
001620                                                                          
001630     MOVE ACCT-NUMBER-PET TO ACCT-NUMBER.                                 
001640     READ CTAMAE                                                          
001650         INVALID KEY                                                      
001660             MOVE "NF" TO RETURN-CODE                                     
001670             CLOSE CTAMAE                                                 
001680             GO TO 0900-FIN.                                              
001690                                                                          
001700     IF NOT ACCT-IS-ACTIVE                                                
001710         MOVE "NF" TO RETURN-CODE                                         
001720         CLOSE CTAMAE                                                     
001730         GO TO 0900-FIN.                                                  
001740                                                                          
001750     IF DIRECTION NOT = "DEBIT" AND DIRECTION NOT = "CREDIT"              
001760         MOVE "BD" TO RETURN-CODE                                         
001770         CLOSE CTAMAE                                                     
001780         GO TO 0900-FIN.                                                  
001790                                                                          
001791     PERFORM 0150-APLICAR-SIGNO THRU 0150-EXIT.                           
001792                                                                          
001800     PERFORM 0200-CALCULAR-SALDO THRU 0200-EXIT.                          
001810                                                                          
001820     COMPUTE SALDO-RESULTANTE ROUNDED =                                   
001821             SALDO-ACTUAL + IMPORTE-CON-SIGNO.                            
001840                                                                          
001850     IF SALDO-RESULTANTE < 0                                              
001860         MOVE "OD" TO RETURN-CODE                                         
001870         CLOSE CTAMAE                                                     
001880         GO TO 0900-FIN.                                                  
001890                                                                          
001900     PERFORM 0300-SIGUIENTE-APUNTE THRU 0300-EXIT.                        
001910     PERFORM 0400-ESCRIBIR-APUNTE THRU 0400-EXIT.                         
001920                                                                          
001930     CLOSE CTAMAE.                                                        
001940     GO TO 0900-FIN.                                                      
001941                                                                          
001942 0150-APLICAR-SIGNO.                                                      
001943* NORMA DE SIGNOS DEL MAYOR: UN ABONO (CREDIT) DISMINUYE EL               
001944* SALDO Y SE GRABA EN NEGATIVO; UN CARGO (DEBIT) AUMENTA EL               
001945* SALDO Y SE GRABA TAL CUAL LO ENVIA EL LLAMADOR.                         
001946     IF DIRECTION = "CREDIT"                                              
001947         COMPUTE IMPORTE-CON-SIGNO = AMOUNT * -1                          
001948     ELSE                                                                 
001949         MOVE AMOUNT TO IMPORTE-CON-SIGNO.                                
001950                                                                          
001951 0150-EXIT.                                                               
001952     EXIT.                                                                
001953                                                                          
001960 0200-CALCULAR-SALDO.                                                     
001970* RECALCULA EL SALDO VIVO SUMANDO TODOS LOS APUNTES QUE TIENE             
001980* LA CUENTA EN EL FICHERO DE MOVIMIENTOS (NO SE ARRASTRA                  
001990* NINGUN SALDO DE UN APUNTE A OTRO, SE SUMA SIEMPRE TODO).                
002000     MOVE 0 TO SALDO-ACTUAL.                                              
002010     MOVE 0 TO LECTURAS.                                                  
002020                                                                          
002030     OPEN I-O CTAMOV.                                                     
002040     IF FSM NOT = "00"                                                    
002050         GO TO 0200-EXIT.                                                 
002060                                                                          
002070     MOVE ACCT-NUMBER-PET TO TXN-ACCT-NUMBER.                             
002080     START CTAMOV KEY IS NOT LESS THAN TXN-ACCT-NUMBER                    
002090         INVALID KEY                                                      
002100             CLOSE CTAMOV                                                 
002110             GO TO 0200-EXIT.                                             
002120                                                                          
002130 0210-LEER-APUNTE.                                                        
002140     READ CTAMOV NEXT RECORD                                              
002150         AT END                                                           
002160             GO TO 0200-CERRAR.                                           
002170     IF TXN-ACCT-NUMBER NOT = ACCT-NUMBER-PET                             
002180         GO TO 0200-CERRAR.                                               
002190                                                                          
002200     ADD TXN-AMOUNT TO SALDO-ACTUAL.                                      
002210     ADD 1 TO LECTURAS.                                                   
002220     GO TO 0210-LEER-APUNTE.                                              
002230                                                                          
002240 0200-CERRAR.                                                             
002250     CLOSE CTAMOV.                                                        
002260                                                                          
002270 0200-EXIT.                                                               
002280     EXIT.                                                                
002290                                                                          
002300 0300-SIGUIENTE-APUNTE.                                                   
002310* BUSCA EL MAYOR NUMERO DE APUNTE YA EXISTENTE EN TODO EL                 
002320* FICHERO Y LE SUMA UNO, TAL Y COMO SE HACIA EN EL ANTIGUO                
002330* BANK9 PARA NUMERAR LAS TRANSFERENCIAS.                                  
002340     MOVE 0 TO MAX-APUNTE.                                                
002350                                                                          
002360     OPEN I-O CTAMOV.                                                     
002370     IF FSM NOT = "00"                                                    
002380         GO TO 0300-EXIT.                                                 
002390                                                                          
002400 0310-LEER-TODO.                                                          
002410     READ CTAMOV NEXT RECORD                                              
002420         AT END                                                           
002430             GO TO 0300-CERRAR.                                           
002440     MOVE TXN-ID (1:18) TO APUNTE-NUM-EDICION.                            
002450     MOVE APUNTE-NUM-EDICION TO APUNTE-NUM.                               
002460     IF APUNTE-NUM > MAX-APUNTE                                           
002470         MOVE APUNTE-NUM TO MAX-APUNTE.                                   
002480     GO TO 0310-LEER-TODO.                                                
002490                                                                          
002500 0300-CERRAR.                                                             
002510     CLOSE CTAMOV.                                                        
002520     ADD 1 TO MAX-APUNTE.                                                 
002530     MOVE MAX-APUNTE TO APUNTE-NUM-EDICION.                               
002540     MOVE SPACES TO APUNTE-NUM-ALFA.                                      
002550     MOVE APUNTE-NUM-EDICION TO APUNTE-NUM-ALFA.                          
002560     MOVE APUNTE-NUM-ALFA TO NEW-TXN-ID.                                  
002570                                                                          
002580 0300-EXIT.                                                               
002590     EXIT.                                                                
002600                                                                          
002610 0400-ESCRIBIR-APUNTE.                                                    
002620     ACCEPT FECHA-HOY-R FROM DATE YYYYMMDD.                               
002630     ACCEPT HORA-AHORA-R FROM TIME.                                       
002640                                                                          
002650     OPEN I-O CTAMOV.                                                     
002660     IF FSM NOT = "00"                                                    
002670         GO TO 0400-EXIT.                                                 
002680                                                                          
002690     INITIALIZE ACCOUNT-TXN-REC.                                          
002700     MOVE NEW-TXN-ID TO TXN-ID.                                           
002710     MOVE FECHA-HOY-R TO TXN-DATE.                                        
002720     MOVE HORA-AHORA-HH TO TXN-TIME-HH.                                   
002730     MOVE HORA-AHORA-MM TO TXN-TIME-MM.                                   
002740     MOVE HORA-AHORA-SS TO TXN-TIME-SS.                                   
002750     MOVE TXN-TYPE-PET TO TXN-TYPE.                                       
002760     MOVE IMPORTE-CON-SIGNO TO TXN-AMOUNT.                                
002770     MOVE DESCRIPTION TO TXN-DESCRIPTION.                                 
002780     MOVE ACCT-NUMBER-PET TO TXN-ACCT-NUMBER.                             
002790                                                                          
002800     WRITE ACCOUNT-TXN-REC                                                
002810         INVALID KEY                                                      
002820             MOVE "NF" TO RETURN-CODE.                                    
002830                                                                          
002840     CLOSE CTAMOV.                                                        
002850                                                                          
002860 0400-EXIT.                                                               
002870     EXIT.                                                                
002880                                                                          
002890 0900-FIN.                                                                
002900     EXIT PROGRAM.                                                        
002910                                                                          
