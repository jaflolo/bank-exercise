000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BANK1.                                                       
000120 AUTHOR. M ARANDA GIL.                                                    
000130 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000140 DATE-WRITTEN. 04/02/1989.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL CPD.                  
000170*----------------------------------------------------------*              
000180* BANK1 - PROCESO BATCH DE APERTURA DE CUENTAS               *            
000190* LEE EL FICHERO DE SOLICITUDES DE APERTURA REMITIDO POR     *            
000200* LAS OFICINAS, VALIDA EL PIN PROPUESTO POR EL CLIENTE, DA   *            
000210* DE ALTA LA CUENTA EN EL MAESTRO Y DEJA CONSTANCIA DEL      *            
000220* SALDO DE APERTURA EN EL FICHERO DE SALDOS INICIALES.       *            
000230*----------------------------------------------------------*              
000240* HISTORICO DE MODIFICACIONES                                *            
000250*----------------------------------------------------------*              
000260* 04/02/1989 MAG ALTA DEL PROGRAMA, A PARTIR DE LA ANTIGUA   *            
000270*                RUTINA DE ALTA DE TARJETAS DEL CAJERO.      *            
000280* 21/10/1990 MAG EL NUMERO DE CUENTA DEJA DE SER EL NUMERO   *            
000290*                DE TARJETA; SE GENERA UNO NUEVO A PARTIR    *            
000300*                DEL MAYOR YA EXISTENTE EN EL MAESTRO.       *            
000310* 08/06/1993 JPI SE EXIGE CONFIRMACION DEL PIN EN LA PROPIA  *            
000320*                SOLICITUD ANTES DE DAR DE ALTA LA CUENTA.   *            
000330* 19/01/1999 MRG REVISION DEL CAMPO DE FECHA A 4 DIGITOS DE  *            
000340*                ANO (EFECTO 2000). SIN MAS CAMBIOS.         *            
000350* 07/10/2004 SAL SE ESCRIBE EL SALDO DE APERTURA EN EL       *            
000360*                NUEVO FICHERO DE SALDOS INICIALES, A        *            
000370*                PETICION DE INTERVENCION; NO SE VUELVE A    *            
000380*                LEER NI ACTUALIZAR DESPUES DEL ALTA.        *            
000390* 12/04/2007 SAL SE RETIRA EL CONTROL DE INTENTOS DE TARJETA *            
000400*                QUE TRAIA LA RUTINA ORIGINAL; NO APLICA A   *            
000410*                UN PROCESO BATCH DE APERTURA DE CUENTAS.    *            
000420*----------------------------------------------------------*              
000421* 30/04/2007 RFM EL LISTADO DE ALTAS NO                      *            
000422*                LLEVABA EL PIN, SOLO NUMERO DE CUENTA Y     *            
000423*                NOMBRE; LA OFICINA LO NECESITA PARA         *            
000424*                COMUNICARSELO AL CLIENTE.                   *            
000425*----------------------------------------------------------*              
000430                                                                          
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     UPSI-0 ON STATUS IS SW-MODO-PRUEBA                                   
000490            OFF STATUS IS SW-MODO-NORMAL                                  
000500     CLASS CLASE-NUMERICA IS "0" THRU "9".                                
000510                                                                          
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT CTAABR ASSIGN TO CTAABR                                       
000550     ORGANIZATION IS SEQUENTIAL                                           
000560     FILE STATUS IS FSO.                                                  
000570                                                                          
000580     SELECT CTAMAE ASSIGN TO CTAMAE                                       
000590     ORGANIZATION IS INDEXED                                              
000600     ACCESS MODE IS DYNAMIC                                               
000610     RECORD KEY IS ACCT-NUMBER                                            
000620     FILE STATUS IS FSA.                                                  
000630                                                                          
000640     SELECT CTASDO ASSIGN TO CTASDO                                       
000650     ORGANIZATION IS SEQUENTIAL                                           
000660     FILE STATUS IS FSB.                                                  
000670                                                                          
000680     SELECT CTARPT ASSIGN TO CTARPT                                       
000690     ORGANIZATION IS SEQUENTIAL                                           
000700     FILE STATUS IS FSI.                                                  
000710                                                                          
000720                                                                          
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD CTAABR                                                                
000760     LABEL RECORDS ARE STANDARD.                                          
000770 01 OPEN-ACCOUNT-REQUEST-REC.                                             
000780     02 OAR-FIRST-NAME             PIC X(30).                             
000790     02 OAR-LAST-NAME              PIC X(30).                             
000800     02 OAR-PIN                    PIC X(04).                             
000810     02 OAR-CONFIRM-PIN             PIC X(04).                            
000820     02 OAR-HOLDER-ID              PIC X(20).                             
000830     02 FILLER                     PIC X(06).                             
000840                                                                          
000850 FD CTAMAE                                                                
000860     LABEL RECORDS ARE STANDARD.                                          
000870 01 ACCOUNT-MASTER-REC.                                                   
000880     02 ACCT-ID                    PIC 9(09).                             
000890     02 ACCT-NUMBER                 PIC X(10).                            
000900     02 ACCT-FIRST-NAME             PIC X(30).                            
000910     02 ACCT-LAST-NAME              PIC X(30).                            
000920     02 ACCT-PIN                    PIC X(04).                            
000930     02 ACCT-HOLDER-ID              PIC X(20).                            
000940     02 ACCT-STATUS                 PIC X(06).                            
000950         88 ACCT-IS-ACTIVE              VALUE "ACTIVE".                   
000960         88 ACCT-IS-CLOSED              VALUE "CLOSED".                   
000970     02 FILLER                      PIC X(11).                            
000980                                                                          
000990 FD CTASDO                                                                
001000     LABEL RECORDS ARE STANDARD.                                          
001010 01 ACCOUNT-BALANCE-SNAPSHOT-REC.                                         
001020     02 BAL-ACCT-NUMBER              PIC X(10).                           
001030     02 BAL-AMOUNT                  PIC S9(9)V99.                         
001040     02 BAL-DATE                    PIC 9(08).                            
001041     02 BAL-DATE-R REDEFINES BAL-DATE.                                    
001042         03 BAL-DATE-CCYY               PIC 9(04).                        
001043         03 BAL-DATE-MM                 PIC 9(02).                        
001044         03 BAL-DATE-DD                 PIC 9(02).                        
001050     02 FILLER                      PIC X(10).                            
001060                                                                          
001070 FD CTARPT                                                                
001080     LABEL RECORDS ARE STANDARD.                                          
001090 01 LINEA-INFORME                   PIC X(80).                            
001100                                                                          
001110                                                                          
001120 WORKING-STORAGE SECTION.                                                 
001130 77 FSO                             PIC X(02).                            
001140 77 FSA                             PIC X(02).                            
001150 77 FSB                             PIC X(02).                            
001160 77 FSI                             PIC X(02).                            
001170                                                                          
001180 77 SOLICITUDES-LEIDAS           PIC 9(09) COMP.                          
001190 77 CUENTAS-ABIERTAS             PIC 9(09) COMP.                          
001200 77 SOLICITUDES-RECHAZADAS       PIC 9(09) COMP.                          
001210 77 MAX-ACCT-ID                  PIC 9(09) COMP.                          
001220 77 MAX-ACCT-NUMERO              PIC 9(18) COMP.                          
001230 77 ACCT-NUMERO-EDICION          PIC 9(10).                               
001240                                                                          
001250 01 OFFSET-NUMERACION.                                                    
001260     05 FILLER                      PIC X(06) VALUE SPACES.               
001270     05 OFFSET-VALOR              PIC 9(10)                               
001280         VALUE 1000000000.                                                
001290 01 OFFSET-NUMERACION-R REDEFINES OFFSET-NUMERACION.                      
001300     05 FILLER                      PIC X(16).                            
001310                                                                          
001320 01 FECHA-HOY.                                                            
001330     05 FECHA-HOY-CCYY            PIC 9(04).                              
001340     05 FECHA-HOY-MM              PIC 9(02).                              
001350     05 FECHA-HOY-DD              PIC 9(02).                              
001360 01 FECHA-HOY-R REDEFINES FECHA-HOY                                       
001370                                     PIC 9(08).                           
001380                                                                          
001390 01 MOTIVO-RECHAZO                PIC X(40).                              
001400                                                                          
001410 PROCEDURE DIVISION.                                                      
001420 0100-PROCESO-PRINCIPAL.                                                  
001430     MOVE 0 TO SOLICITUDES-LEIDAS.                                        
001440     MOVE 0 TO CUENTAS-ABIERTAS.                                          
001450     MOVE 0 TO SOLICITUDES-RECHAZADAS.                                    
001460                                                                          
001470     OPEN INPUT CTAABR.                                                   
001480     IF FSO NOT = "00"                                                    
001490         GO TO 0900-FIN.                                                  
001500                                                                          
001510     OPEN I-O CTAMAE.                                                     
001520     IF FSA NOT = "00"                                                    
001530         CLOSE CTAABR                                                     
001540         GO TO 0900-FIN.                                                  
001550                                                                          
001560     OPEN OUTPUT CTASDO.                                                  
001570     IF FSB NOT = "00"                                                    
001580         CLOSE CTAABR                                                     
001590         CLOSE CTAMAE                                                     
001600         GO TO 0900-FIN.                                                  
001610                                                                          
001620     OPEN OUTPUT CTARPT.                                                  
001630     IF FSI NOT = "00"                                                    
001640         CLOSE CTAABR                                                     
001650         CLOSE CTAMAE                                                     
001660         CLOSE CTASDO                                                     
001670         GO TO 0900-FIN.                                                  
001680                                                                          
001690     PERFORM 0200-BUSCAR-MAXIMOS THRU 0200-EXIT.                          
001700     ACCEPT FECHA-HOY-R FROM DATE YYYYMMDD.                               
001710                                                                          
001720 0300-LEER-SOLICITUD.                                                     
001730     READ CTAABR                                                          
001740         AT END                                                           
001750             GO TO 0800-CERRAR-FICHEROS.                                  
001760     ADD 1 TO SOLICITUDES-LEIDAS.                                         
001770                                                                          
001780     PERFORM 0400-VALIDAR-PIN-APERTURA THRU 0400-EXIT.                    
001790                                                                          
001800     IF MOTIVO-RECHAZO NOT = SPACES                                       
001810         ADD 1 TO SOLICITUDES-RECHAZADAS                                  
001820         PERFORM 0700-ESCRIBIR-RECHAZO THRU 0700-EXIT                     
001830         GO TO 0300-LEER-SOLICITUD.                                       
001840                                                                          
001850     PERFORM 0500-GENERAR-NUMERO-CUENTA THRU 0500-EXIT.                   
001860     PERFORM 0600-ALTA-CUENTA THRU 0600-EXIT.                             
001870                                                                          
001880     IF MOTIVO-RECHAZO NOT = SPACES                                       
001890         ADD 1 TO SOLICITUDES-RECHAZADAS                                  
001900         PERFORM 0700-ESCRIBIR-RECHAZO THRU 0700-EXIT                     
001910         GO TO 0300-LEER-SOLICITUD.                                       
001920                                                                          
001930     ADD 1 TO CUENTAS-ABIERTAS.                                           
001940     GO TO 0300-LEER-SOLICITUD.                                           
001950                                                                          
001960 0200-BUSCAR-MAXIMOS.                                                     
001970* BUSCA EL MAYOR IDENTIFICADOR INTERNO Y EL MAYOR NUMERO DE               
001980* CUENTA YA ASIGNADOS, PARA GENERAR LOS SIGUIENTES POR ORDEN.             
001990     MOVE 0 TO MAX-ACCT-ID.                                               
002000     MOVE OFFSET-VALOR TO MAX-ACCT-NUMERO.                                
002010                                                                          
002020 0210-LEER-MAESTRO.                                                       
002030     READ CTAMAE NEXT RECORD                                              
002040         AT END                                                           
002050             GO TO 0200-EXIT.                                             
002060     IF ACCT-ID > MAX-ACCT-ID                                             
002070         MOVE ACCT-ID TO MAX-ACCT-ID.                                     
002080     MOVE ACCT-NUMBER TO ACCT-NUMERO-EDICION.                             
002090     IF ACCT-NUMERO-EDICION > MAX-ACCT-NUMERO                             
002100         MOVE ACCT-NUMERO-EDICION TO MAX-ACCT-NUMERO.                     
002110     GO TO 0210-LEER-MAESTRO.                                             
002120                                                                          
002130 0200-EXIT.                                                               
002140     EXIT.                                                                
002150                                                                          
002160 0400-VALIDAR-PIN-APERTURA.                                               
002170* REGLA DE NEGOCIO: EL PIN ES OBLIGATORIO, DEBE SER NUMERICO              
002180* Y DISTINTO DE CERO, Y DEBE COINCIDIR CON SU CONFIRMACION.               
002190     MOVE SPACES TO MOTIVO-RECHAZO.                                       
002200                                                                          
002210     IF OAR-PIN = SPACES OR OAR-PIN = LOW-VALUES                          
002220         MOVE "PIN OBLIGATORIO" TO MOTIVO-RECHAZO                         
002230         GO TO 0400-EXIT.                                                 
002240                                                                          
002250     IF OAR-PIN IS NOT CLASE-NUMERICA                                     
002260         MOVE "PIN NO NUMERICO" TO MOTIVO-RECHAZO                         
002270         GO TO 0400-EXIT.                                                 
002280                                                                          
002290     IF OAR-PIN = "0000"                                                  
002300         MOVE "PIN NO PUEDE SER CERO" TO MOTIVO-RECHAZO                   
002310         GO TO 0400-EXIT.                                                 
002320                                                                          
002330     IF OAR-PIN NOT = OAR-CONFIRM-PIN                                     
002340         MOVE "PIN Y CONFIRMACION NO COINCIDEN"                           
002350             TO MOTIVO-RECHAZO                                            
002360         GO TO 0400-EXIT.                                                 
002370                                                                          
002380 0400-EXIT.                                                               
002390     EXIT.                                                                
002400                                                                          
002410 0500-GENERAR-NUMERO-CUENTA.                                              
002420* REGLA DE NEGOCIO: EL NUMERO DE CUENTA SE GENERA CON UN                  
002430* CONTADOR MONOTONO CRECIENTE, SEMBRADO A PARTIR DEL MAYOR                
002440* NUMERO DE CUENTA EXISTENTE MAS UN DESPLAZAMIENTO FIJO, DE               
002450* FORMA QUE OCUPE SIEMPRE LOS DIEZ DIGITOS DEL CAMPO.                     
002460     ADD 1 TO MAX-ACCT-ID.                                                
002470     ADD 1 TO MAX-ACCT-NUMERO.                                            
002480     MOVE MAX-ACCT-NUMERO TO ACCT-NUMERO-EDICION.                         
002490                                                                          
002500 0500-EXIT.                                                               
002510     EXIT.                                                                
002520                                                                          
002530 0600-ALTA-CUENTA.                                                        
002540     MOVE MAX-ACCT-ID TO ACCT-ID.                                         
002550     MOVE ACCT-NUMERO-EDICION TO ACCT-NUMBER.                             
002560     MOVE OAR-FIRST-NAME TO ACCT-FIRST-NAME.                              
002570     MOVE OAR-LAST-NAME TO ACCT-LAST-NAME.                                
002580     MOVE OAR-PIN TO ACCT-PIN.                                            
002590     MOVE OAR-HOLDER-ID TO ACCT-HOLDER-ID.                                
002600     MOVE "ACTIVE" TO ACCT-STATUS.                                        
002610                                                                          
002620     WRITE ACCOUNT-MASTER-REC                                             
002630         INVALID KEY                                                      
002640             MOVE "CUENTA DUPLICADA" TO MOTIVO-RECHAZO                    
002650             GO TO 0600-EXIT.                                             
002660                                                                          
002670     MOVE ACCT-NUMBER TO BAL-ACCT-NUMBER.                                 
002680     MOVE 0 TO BAL-AMOUNT.                                                
002690     MOVE FECHA-HOY-R TO BAL-DATE.                                        
002700     WRITE ACCOUNT-BALANCE-SNAPSHOT-REC.                                  
002710                                                                          
002720     MOVE SPACES TO LINEA-INFORME.                                        
002730     STRING "ALTA " ACCT-NUMBER " " ACCT-PIN " " ACCT-FIRST-NAME          
002740         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002750     WRITE LINEA-INFORME.                                                 
002760                                                                          
002770 0600-EXIT.                                                               
002780     EXIT.                                                                
002790                                                                          
002800 0700-ESCRIBIR-RECHAZO.                                                   
002810     MOVE SPACES TO LINEA-INFORME.                                        
002820     STRING "RECHAZO " OAR-HOLDER-ID " " MOTIVO-RECHAZO                   
002830         DELIMITED BY SIZE INTO LINEA-INFORME.                            
002840     WRITE LINEA-INFORME.                                                 
002850                                                                          
002860 0700-EXIT.                                                               
002870     EXIT.                                                                
002880                                                                          
002890 0800-CERRAR-FICHEROS.                                                    
002900     CLOSE CTAABR.                                                        
002910     CLOSE CTAMAE.                                                        
002920     CLOSE CTASDO.                                                        
002930     CLOSE CTARPT.                                                        
002940                                                                          
002950 0900-FIN.                                                                
002960     DISPLAY "BANK1 - SOLICITUDES LEIDAS    : "                           
002970         SOLICITUDES-LEIDAS.                                              
002980     DISPLAY "BANK1 - CUENTAS ABIERTAS       : "                          
002990         CUENTAS-ABIERTAS.                                                
003000     DISPLAY "BANK1 - SOLICITUDES RECHAZADAS : "                          
003010         SOLICITUDES-RECHAZADAS.                                          
003020     STOP RUN.                                                            
003030                                                                          
