000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BANK2.                                                       
000120 AUTHOR. M ARANDA GIL.                                                    
000130 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000140 DATE-WRITTEN. 11/02/1989.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL CPD.                  
000170*----------------------------------------------------------*              
000180* BANK2 - BUSQUEDA DE CUENTA Y CALCULO DE SALDO              *            
000190* DADO UN NUMERO DE CUENTA (Y OPCIONALMENTE SU PIN), LOCALIZA*            
000200* LA CUENTA EN EL MAESTRO, RECALCULA EL SALDO VIVO SUMANDO    *           
000210* TODOS SUS APUNTES Y DEVUELVE LOS CINCO MOVIMIENTOS MAS      *           
000220* RECIENTES PARA EL EXTRACTO. LO LLAMA BANK9.                *            
000230*----------------------------------------------------------*              
000240* HISTORICO DE MODIFICACIONES                                *            
000250*----------------------------------------------------------*              
000260* 11/02/1989 MAG ALTA DEL PROGRAMA, A PARTIR DE LA ANTIGUA   *            
000270*                CONSULTA DE SALDO DEL CAJERO.               *            
000280* 14/09/1994 JPI EL SALDO DEJA DE LEERSE DE UN CAMPO          *           
000290*                ARRASTRADO EN EL ULTIMO APUNTE; SE SUMAN    *            
000300*                TODOS LOS APUNTES DE LA CUENTA.              *           
000310* 02/03/1997 MRG SE AÑADE LA VALIDACION DE PIN PARA LAS       *           
000320*                CONSULTAS ORIGINADAS EN OFICINA.            *            
000330* 15/01/1999 MRG REVISION DEL CAMPO DE FECHA A 4 DIGITOS DE  *            
000340*                ANO (EFECTO 2000). SIN MAS CAMBIOS.         *            
000350* 23/08/2003 SAL SE DEVUELVEN LOS CINCO APUNTES MAS          *            
000360*                RECIENTES PARA EL EXTRACTO, REUTILIZANDO LA *            
000370*                TABLA QUE TENIA EL ANTIGUO BANK9 PARA EL     *           
000380*                LISTADO EN PANTALLA.                         *           
000390* 04/11/2006 SAL EL PIN EN BLANCO INDICA CONSULTA INTERNA     *           
000400*                DEL PROCESO DE EXTRACTOS Y NO SE VALIDA.     *           
000410*----------------------------------------------------------*              
000411* 15/03/2007 RFM LOS CINCO APUNTES SE                        *            
000412*                DEVUELVEN ORDENADOS POR NUMERO DE APUNTE    *            
000413*                DESCENDENTE; ANTES SALIAN EN EL ORDEN DE    *            
000414*                LA TABLA DE RETENCION Y NO SIEMPRE EL MAS   *            
000415*                RECIENTE APARECIA PRIMERO EN EL EXTRACTO.   *            
000416*----------------------------------------------------------*              
000417* 30/04/2007 RFM LA VALIDACION DE CUENTA EN BLANCO SE        *            
000418*                ADELANTA AL INICIO DEL PARRAFO, ANTES DE    *            
000419*                ABRIR EL MAESTRO; SE QUITA ADEMAS LA RAMA    *           
000420*                DEL PIN EN BLANCO QUE NUNCA SE EJECUTABA.    *           
000421*----------------------------------------------------------*              
000422                                                                          
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     UPSI-0 ON STATUS IS SW-MODO-PRUEBA                                   
000480            OFF STATUS IS SW-MODO-NORMAL.                                 
000490                                                                          
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT CTAMAE ASSIGN TO CTAMAE                                       
000530     ORGANIZATION IS INDEXED                                              
000540     ACCESS MODE IS DYNAMIC                                               
000550     RECORD KEY IS ACCT-NUMBER                                            
000560     FILE STATUS IS FSA.                                                  
000570                                                                          
000580     SELECT CTAMOV ASSIGN TO CTAMOV                                       
000590     ORGANIZATION IS INDEXED                                              
000600     ACCESS MODE IS DYNAMIC                                               
000610     RECORD KEY IS TXN-ID                                                 
000620     ALTERNATE RECORD KEY IS TXN-ACCT-NUMBER WITH DUPLICATES              
000630     FILE STATUS IS FSM.                                                  
000640                                                                          
000650                                                                          
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD CTAMAE                                                                
000690     LABEL RECORDS ARE STANDARD.                                          
000700 01 ACCOUNT-MASTER-REC.                                                   
000710     02 ACCT-ID                    PIC 9(09).                             
000720     02 ACCT-NUMBER                 PIC X(10).                            
000730     02 ACCT-FIRST-NAME             PIC X(30).                            
000740     02 ACCT-LAST-NAME              PIC X(30).                            
000750     02 ACCT-PIN                    PIC X(04).                            
000760     02 ACCT-HOLDER-ID              PIC X(20).                            
000770     02 ACCT-STATUS                 PIC X(06).                            
000780         88 ACCT-IS-ACTIVE              VALUE "ACTIVE".                   
000790         88 ACCT-IS-CLOSED              VALUE "CLOSED".                   
000800     02 FILLER                      PIC X(11).                            
000810                                                                          
000820 FD CTAMOV                                                                
000830     LABEL RECORDS ARE STANDARD.                                          
000840 01 ACCOUNT-TXN-REC.                                                      
000850     02 TXN-ID                      PIC X(36).                            
000860     02 TXN-DATE                    PIC 9(08).                            
000861     02 TXN-DATE-R REDEFINES TXN-DATE.                                    
000862         03 TXN-DATE-CCYY               PIC 9(04).                        
000863         03 TXN-DATE-MM                 PIC 9(02).                        
000864         03 TXN-DATE-DD                 PIC 9(02).                        
000870     02 TXN-TIME                    PIC 9(06).                            
000871     02 TXN-TIME-R REDEFINES TXN-TIME.                                    
000872         03 TXN-TIME-HH                PIC 9(02).                         
000873         03 TXN-TIME-MM                PIC 9(02).                         
000874         03 TXN-TIME-SS                PIC 9(02).                         
000880     02 TXN-TYPE                    PIC X(10).                            
000890     02 TXN-AMOUNT                  PIC S9(9)V99.                         
000900     02 TXN-DESCRIPTION              PIC X(40).                           
000910     02 TXN-ACCT-NUMBER              PIC X(10).                           
000920     02 FILLER                      PIC X(04).                            
000930                                                                          
000940                                                                          
000950 WORKING-STORAGE SECTION.                                                 
000960 77 FSA                             PIC X(02).                            
000970 77 FSM                             PIC X(02).                            
000980                                                                          
000990 77 SALDO-ACUMULADO              PIC S9(9)V99.                            
001000 77 NUM-EN-TABLA                 PIC 9(02) COMP.                          
001010 77 INDICE                       PIC 9(02) COMP.                          
001020 77 INDICE-MIN                   PIC 9(02) COMP.                          
001030                                                                          
001040 01 TABLA-ULTIMOS-APUNTES.                                                
001050     05 FILA-APUNTE OCCURS 5 TIMES                                        
001060                     INDEXED BY IDX-APUNTE IDX-APUNTE-2.                  
001070         10 TAB-TXN-ID                PIC X(36).                          
001080         10 TAB-TXN-DATE               PIC 9(08).                         
001090         10 TAB-TXN-TIME               PIC 9(06).                         
001100         10 TAB-TXN-TYPE               PIC X(10).                         
001110         10 TAB-TXN-AMOUNT             PIC S9(9)V99.                      
001120         10 TAB-TXN-DESCRIPTION        PIC X(40).                         
001130 01 TABLA-ULTIMOS-APUNTES-R REDEFINES TABLA-ULTIMOS-APUNTES.              
001140     05 FILLER OCCURS 5 TIMES          PIC X(112).                        
001150                                                                          
001160 01 TXN-ID-MINIMO                  PIC X(36).                             
001165                                                                          
001166 01 FILA-TEMP.                                                            
001167     05 TMP-TXN-ID                PIC X(36).                              
001168     05 TMP-TXN-DATE               PIC 9(08).                             
001169     05 TMP-TXN-TIME               PIC 9(06).                             
001170     05 TMP-TXN-TYPE               PIC X(10).                             
001171     05 TMP-TXN-AMOUNT             PIC S9(9)V99.                          
001172     05 TMP-TXN-DESCRIPTION        PIC X(40).                             
001175                                                                          
001180 LINKAGE SECTION.                                                         
001190 01 ACCT-NUMBER-PET                    PIC X(10).                         
001200 01 PIN                            PIC X(04).                             
001210 01 FOUND                          PIC X(02).                             
001220     88 CUENTA-ENCONTRADA              VALUE "SI".                        
001230     88 CUENTA-NO-ENCONTRADA           VALUE "NO".                        
001240 01 SALDO                          PIC S9(9)V99.                          
001250 01 NUM-APUNTES                    PIC 9(02) COMP.                        
001260 01 TABLA-APUNTES.                                                        
001270     05 FILA-APUNTE-PET OCCURS 5 TIMES.                                   
001280         10 TXN-ID-PET                     PIC X(36).                     
001290         10 TXN-DATE-PET                    PIC 9(08).                    
001300         10 TXN-TIME-PET                    PIC 9(06).                    
001310         10 TXN-TYPE-PET                    PIC X(10).                    
001320         10 TXN-AMOUNT-PET                  PIC S9(9)V99.                 
001330         10 TXN-DESCRIPTION-PET             PIC X(40).                    
001340                                                                          
001350 PROCEDURE DIVISION USING ACCT-NUMBER-PET PIN FOUND                       
001360     SALDO NUM-APUNTES TABLA-APUNTES.                                     
001370                                                                          
001380 0100-BUSCAR-CUENTA.                                                      
001390     MOVE "NO" TO FOUND.                                                  
001400     MOVE 0 TO SALDO.                                                     
001410     MOVE 0 TO NUM-APUNTES.                                               
001420     MOVE SPACES TO TABLA-APUNTES.                                        
001425                                                                          
001426     IF ACCT-NUMBER-PET = SPACES                                          
001427         GO TO 0900-FIN.                                                  
001430                                                                          
001440     OPEN INPUT CTAMAE.                                                   
001450     IF FSA NOT = "00"                                                    
001460         GO TO 0900-FIN.                                                  
001470                                                                          
001480     MOVE ACCT-NUMBER-PET TO ACCT-NUMBER.                                 
001490     READ CTAMAE                                                          
001500         INVALID KEY                                                      
001510             CLOSE CTAMAE                                                 
001520             GO TO 0900-FIN.                                              
001530     CLOSE CTAMAE.                                                        
001540                                                                          
001550     IF PIN NOT = SPACES                                                  
001590         IF PIN NOT = ACCT-PIN                                            
001600             GO TO 0900-FIN                                               
001610         END-IF.                                                          
001620                                                                          
001630     MOVE "SI" TO FOUND.                                                  
001640                                                                          
001650     PERFORM 0200-CALCULAR-SALDO-Y-ULTIMOS THRU 0200-EXIT.                
001655     PERFORM 0350-ORDENAR-TABLA THRU 0350-EXIT.                           
001660                                                                          
001670     MOVE SALDO-ACUMULADO TO SALDO.                                       
001680     MOVE NUM-EN-TABLA TO NUM-APUNTES.                                    
001690     MOVE TABLA-ULTIMOS-APUNTES TO TABLA-APUNTES.                         
001700                                                                          
001710     GO TO 0900-FIN.                                                      
001720                                                                          
001730 0200-CALCULAR-SALDO-Y-ULTIMOS.                                           
001740* SUMA TODOS LOS APUNTES DE LA CUENTA PARA OBTENER EL SALDO               
001750* VIVO Y, DE PASO, VA QUEDANDOSE CON LOS CINCO DE NUMERO DE               
001760* APUNTE MAS ALTO (LOS MAS RECIENTES), IGUAL QUE HACIA EL                 
001770* ANTIGUO BANK9 CON SU TABLA DE PANTALLA.                                 
001780     MOVE 0 TO SALDO-ACUMULADO.                                           
001790     MOVE 0 TO NUM-EN-TABLA.                                              
001800     MOVE SPACES TO TABLA-ULTIMOS-APUNTES.                                
001810                                                                          
001820     OPEN INPUT CTAMOV.                                                   
001830     IF FSM NOT = "00"                                                    
001840         GO TO 0200-EXIT.                                                 
001850                                                                          
001860     MOVE ACCT-NUMBER-PET TO TXN-ACCT-NUMBER.                             
001870     START CTAMOV KEY IS NOT LESS THAN TXN-ACCT-NUMBER                    
001880         INVALID KEY                                                      
001890             CLOSE CTAMOV                                                 
001900             GO TO 0200-EXIT.                                             
001910                                                                          
001920 0210-LEER-APUNTE.                                                        
001930     READ CTAMOV NEXT RECORD                                              
001940         AT END                                                           
001950             GO TO 0200-CERRAR.                                           
001960     IF TXN-ACCT-NUMBER NOT = ACCT-NUMBER-PET                             
001970         GO TO 0200-CERRAR.                                               
001980                                                                          
001990     ADD TXN-AMOUNT TO SALDO-ACUMULADO.                                   
002000     PERFORM 0300-ACUMULAR-EN-TABLA THRU 0300-EXIT.                       
002010     GO TO 0210-LEER-APUNTE.                                              
002020                                                                          
002030 0200-CERRAR.                                                             
002040     CLOSE CTAMOV.                                                        
002050                                                                          
002060 0200-EXIT.                                                               
002070     EXIT.                                                                
002080                                                                          
002090 0300-ACUMULAR-EN-TABLA.                                                  
002100* SI LA TABLA AUN NO ESTA LLENA, SE AÑADE EL APUNTE; SI YA                
002110* ESTA LLENA, SOLO ENTRA SI SU NUMERO DE APUNTE ES MAYOR QUE              
002120* EL MENOR QUE HAY GUARDADO, QUE ES EL QUE SE DESCARTA.                   
002130     IF NUM-EN-TABLA < 5                                                  
002140         ADD 1 TO NUM-EN-TABLA                                            
002150         SET IDX-APUNTE TO NUM-EN-TABLA                                   
002160         PERFORM 0310-GRABAR-FILA THRU 0310-EXIT                          
002170         GO TO 0300-EXIT.                                                 
002180                                                                          
002190     PERFORM 0320-LOCALIZAR-MINIMO THRU 0320-EXIT.                        
002200     IF TXN-ID > TXN-ID-MINIMO                                            
002210         SET IDX-APUNTE TO INDICE-MIN                                     
002220         PERFORM 0310-GRABAR-FILA THRU 0310-EXIT.                         
002230                                                                          
002240 0300-EXIT.                                                               
002250     EXIT.                                                                
002260                                                                          
002270 0310-GRABAR-FILA.                                                        
002280     MOVE TXN-ID TO TAB-TXN-ID (IDX-APUNTE).                              
002290     MOVE TXN-DATE TO TAB-TXN-DATE (IDX-APUNTE).                          
002300     MOVE TXN-TIME TO TAB-TXN-TIME (IDX-APUNTE).                          
002310     MOVE TXN-TYPE TO TAB-TXN-TYPE (IDX-APUNTE).                          
002320     MOVE TXN-AMOUNT TO TAB-TXN-AMOUNT (IDX-APUNTE).                      
002330     MOVE TXN-DESCRIPTION TO TAB-TXN-DESCRIPTION (IDX-APUNTE).            
002340                                                                          
002350 0310-EXIT.                                                               
002360     EXIT.                                                                
002370                                                                          
002380 0320-LOCALIZAR-MINIMO.                                                   
002390     MOVE 1 TO INDICE-MIN.                                                
002400     SET IDX-APUNTE TO 1.                                                 
002410     MOVE TAB-TXN-ID (IDX-APUNTE) TO TXN-ID-MINIMO.                       
002420     MOVE 2 TO INDICE.                                                    
002430                                                                          
002440 0330-COMPARAR-FILA.                                                      
002450     IF INDICE > 5                                                        
002460         GO TO 0320-EXIT.                                                 
002470     SET IDX-APUNTE TO INDICE.                                            
002480     IF TAB-TXN-ID (IDX-APUNTE) < TXN-ID-MINIMO                           
002490         MOVE TAB-TXN-ID (IDX-APUNTE) TO TXN-ID-MINIMO                    
002500         MOVE INDICE TO INDICE-MIN.                                       
002510     ADD 1 TO INDICE.                                                     
002520     GO TO 0330-COMPARAR-FILA.                                            
002530                                                                          
002540 0320-EXIT.                                                               
002550     EXIT.                                                                
002555                                                                          
002556 0350-ORDENAR-TABLA.                                                      
002557* ORDENA LOS APUNTES RETENIDOS POR NUMERO DE APUNTE DESCENDENTE           
002558* (EL MAS RECIENTE PRIMERO), QUE ES COMO LOS QUIERE EL EXTRACTO.          
002559* AL SER SOLO 5 FILAS BASTA UNA ORDENACION POR SELECCION.                 
002560     IF NUM-EN-TABLA < 2                                                  
002561         GO TO 0350-EXIT.                                                 
002562                                                                          
002563     MOVE 1 TO INDICE.                                                    
002564                                                                          
002565 0360-PASADA.                                                             
002566     IF INDICE >= NUM-EN-TABLA                                            
002567         GO TO 0350-EXIT.                                                 
002568                                                                          
002569     SET IDX-APUNTE TO INDICE.                                            
002570     MOVE INDICE TO INDICE-MIN.                                           
002571     ADD 1 TO INDICE-MIN.                                                 
002572                                                                          
002573 0370-COMPARAR.                                                           
002574     IF INDICE-MIN > NUM-EN-TABLA                                         
002575         ADD 1 TO INDICE                                                  
002576         GO TO 0360-PASADA.                                               
002577                                                                          
002578     SET IDX-APUNTE-2 TO INDICE-MIN.                                      
002579     IF TAB-TXN-ID (IDX-APUNTE-2) > TAB-TXN-ID (IDX-APUNTE)               
002580         MOVE FILA-APUNTE (IDX-APUNTE) TO FILA-TEMP                       
002581         MOVE FILA-APUNTE (IDX-APUNTE-2) TO FILA-APUNTE (IDX-APUNTE)      
002582         MOVE FILA-TEMP TO FILA-APUNTE (IDX-APUNTE-2).                    
002583                                                                          
002584     ADD 1 TO INDICE-MIN.                                                 
002585     GO TO 0370-COMPARAR.                                                 
002586                                                                          
002587 0350-EXIT.                                                               
002588     EXIT.                                                                
002589                                                                          
002590 0900-FIN.                                                                
002600     EXIT PROGRAM.                                                        
002610                                                                          
